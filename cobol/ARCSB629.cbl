000100*----------------------------------------------------------------*
000200* PROGRAMA..: ARCSB629.
000300* ANALISTA..: DIEGO PAZ CASAGRANDE.
000400* AUTOR.....: DIEGO PAZ CASAGRANDE.
000500* INSTALACAO: Gerencia de Controladoria - Secao de Provisionamento.
000600* DATA-ESCR.: 07/11/1987.
000700* DATA-COMP.:
000800* SEGURANCA.: USO INTERNO - SOMENTE BATCH DE FECHAMENTO.
000900*----------------------------------------------------------------*
001000* OBJETIVO..: Motor de combinacoes do Analisador de Conjuntos de
001100*             Dados.  Recebe, via book ARCKB629, um unico
001200*             conjunto (alvo e lote de numeros disponiveis) e
001300*             devolve a tripla (n1,n2,n3), tomada do mesmo lote
001400*             com reposicao, cujo resultado (n1 x n2) / n3 mais
001500*             se aproxima do alvo, medido pelo erro percentual.
001600*             E chamado uma vez para cada um dos 8 conjuntos
001700*             (A a H) do relatorio produzido por ARCP0629.
001800* COMPILACAO: COBOL MVS - Batch.
001900*----------------------------------------------------------------*
002000* MODIFICADOR             |   DATA   |  DESCRICAO DA ALTERACAO
002100*------------------------------------------------------------------
002200* D.CASAGRANDE            | 07/11/87 | Versao original do motor
002300*                         |          | de combinacoes (grupo x
002400*                         |          | faixa) do sistema PCLD.
002500* J.PESSOA                | 14/03/89 | TPR-1123: novo motor para
002600*                         |          | o Analisador de Conjuntos
002700*                         |          | de Dados; troca da busca
002800*                         |          | de grupo/faixa por busca
002900*                         |          | de tripla n1,n2,n3 sobre
003000*                         |          | o lote de numeros do
003100*                         |          | conjunto recebido.
003200* A.REGO                  | 30/06/91 | TPR-1340: guarda contra
003300*                         |          | divisor n3 igual a zero;
003400*                         |          | antes o programa abortava
003500*                         |          | com erro de decimal.
003600* M.ARRUDA                | 22/11/98 | TPR-2077: virada do seculo;
003700*                         |          | revisao geral dos campos
003800*                         |          | de controle, sem campos
003900*                         |          | de data no book.
004000* M.ARRUDA                | 14/01/99 | TPR-2077: encerramento da
004100*                         |          | revisao Y2K; homologado.
004200* R.TAVARES               | 03/08/04 | TPR-2955: precisao do erro
004300*                         |          | percentual ampliada para
004400*                         |          | 4 casas decimais a pedido
004500*                         |          | da Auditoria.
004600* R.TAVARES               | 19/05/09 | TPR-3310: inclusao de
004700*                         |          | contadores COMP-5 para o
004800*                         |          | numero de triplas testadas
004900*                         |          | (estatistica de volume).
005000*----------------------------------------------------------------*
005100
005200 IDENTIFICATION DIVISION.
005300*----------------------------------------------------------------*
005400 PROGRAM-ID.     ARCSB629.
005500 AUTHOR.         DIEGO PAZ CASAGRANDE.
005600 INSTALLATION.   GERENCIA DE CONTROLADORIA.
005700 DATE-WRITTEN.   07/11/1987.
005800 DATE-COMPILED.
005900 SECURITY.       USO INTERNO.
006000
006100*----------------------------------------------------------------*
006200 ENVIRONMENT DIVISION.
006300*----------------------------------------------------------------*
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.  IBM-3090.
006600 OBJECT-COMPUTER.  IBM-3090.
006700 SPECIAL-NAMES.
006800     C01    IS TOP-OF-FORM
006900     CLASS NUMERICO   IS '0' THRU '9'
007000     UPSI-0 ON STATUS IS CHAVE-ESTATISTICA.
007100
007200*----------------------------------------------------------------*
007300 DATA DIVISION.
007400*----------------------------------------------------------------*
007500
007600*----------------------------------------------------------------*
007700 WORKING-STORAGE SECTION.
007800*----------------------------------------------------------------*
007900
008000*    Variaveis de inicio do modulo
008100 77  CTE-INICIO-SS                 PIC  X(35) VALUE
008200             '*** ARCSB629 S.S. COMECA AQUI ***'.
008300 77  CTE-PROG                      PIC  X(18) VALUE
008400                                              '*** ARCSB629 ***'.
008500 77  CTE-VERS                      PIC  X(06) VALUE 'VRS003'.
008600
008700*    Controle da busca de tripla (n1 outermost, n3 innermost,
008800*    lote na ordem do arquivo - item 5 das regras de negocio).
008900 01  GRP-CTL-LS.
009000     03  IX-N1-ATU                     PIC S9(04)    COMP-5.
009100     03  IX-N2-ATU                     PIC S9(04)    COMP-5.
009200     03  IX-N3-ATU                     PIC S9(04)    COMP-5.
009300     03  QT-TRIPLAS-TESTADAS           PIC S9(09)    COMP-5
009400                                       VALUE ZEROS.
009500     03  IC-N3-ZERO                    PIC S9(04)    COMP-5
009600                                       VALUE ZEROS.
009700     03  FILLER                        PIC  X(04).
009800
009900*    Mesma tripla de indices, vista como tabela - usada pela
010000*    rotina de depuracao para percorrer n1/n2/n3 genericamente.
010100 01  TAB-IX-ATU REDEFINES GRP-CTL-LS.
010200     03  IX-ATU                 OCCURS 3 TIMES PIC S9(04) COMP-5.
010300     03  FILLER                        PIC  X(10).
010400
010500*    Area de calculo - precisao intermediaria ampliada
010600*    (item 6 das regras de negocio: produtos de 18+ digitos).
010700 01  GRP-CLC.
010800     03  VL-N1-ATU                     PIC S9(09)V99    COMP-3.
010900     03  VL-N2-ATU                     PIC S9(09)V99    COMP-3.
011000     03  VL-N3-ATU                     PIC S9(09)V99    COMP-3.
011100     03  VL-PRODUTO                    PIC S9(18)V99    COMP-3.
011200     03  VL-RSLT-ATU                   PIC S9(11)V9(6)  COMP-3.
011300     03  VL-DIFERENCA                  PIC S9(11)V9(6)  COMP-3.
011400     03  PC-ERRO-ATU                   PIC  9(09)V9(6)  COMP-3.
011500     03  MLHR-PC-ERRO                  PIC  9(09)V9(6)  COMP-3
011600                                       VALUE 999999999.999999.
011700     03  FILLER                        PIC  X(04).
011800
011900*    A tripla (n1,n2,n3) atual vista como tabela de 3 posicoes.
012000 01  TAB-VL-ATU REDEFINES GRP-CLC.
012100     03  VL-TRIPLA-ATU           OCCURS 3 TIMES PIC S9(09)V99
012200                                                 COMP-3.
012300     03  FILLER                        PIC  X(49).
012400
012500 01  DSP-RQSC.
012600     05  DSP-CD-CONJ                   PIC  X(01).
012700     05  DSP-VL-ALVO                   PIC -(9)9.99.
012800     05  FILLER                        PIC  X(02) VALUE SPACES.
012900     05  DSP-QT-NUM                    PIC  ZZ9.
013000
013100*    Dump integral da requisicao exibida, usado no rastro
013200*    de depuracao quando UPSI-0 esta ligada.
013300 01  DSP-RQSC-COMPACTO REDEFINES DSP-RQSC.
013400     05  FILLER                        PIC  X(19).
013500
013600 01  DSP-RPST.
013700     05  DSP-VL-RSLT                   PIC -(9)9.9999.
013800     05  FILLER                        PIC  X(02) VALUE SPACES.
013900     05  DSP-PC-ERRO                   PIC  Z(5)9.9999.
014000     05  FILLER                        PIC  X(02) VALUE SPACES.
014100     05  DSP-IX-N1                     PIC  ZZ9.
014200     05  DSP-IX-N2                     PIC  ZZ9.
014300     05  DSP-IX-N3                     PIC  ZZ9.
014400
014500 01  DSP-RPST-COMPACTO REDEFINES DSP-RPST.
014600     05  FILLER                        PIC  X(39).
014700
014800 77  CTE-FINAL-SS                  PIC  X(40)      VALUE
014900                '*** S.S. TERMINA AQUI ***'.
015000
015100*----------------------------------------------------------------*
015200 LINKAGE SECTION.
015300*----------------------------------------------------------------*
015400
015500 01  ARCSB629-DADOS.
015600     COPY ARCKB629.
015700
015800*----------------------------------------------------------------*
015900 PROCEDURE DIVISION USING ARCSB629-DADOS.
016000*----------------------------------------------------------------*
016100*----------------------------------------------------------------*
016200 000000-PRINCIPAL SECTION.
016300*----------------------------------------------------------------*
016400     PERFORM 100000-PROCEDIMENTO-INICIAIS THRU 100000-SAI.
016500     PERFORM 110000-VALIDAR-REQUISICAO    THRU 110000-SAI.
016600     PERFORM 200000-PROCESSAR             THRU 200000-SAI.
016700     PERFORM 300000-FINALIZAR             THRU 300000-SAI.
016800     GO TO 000000-SAI.
016900 000000-SAI.
017000     EXIT PROGRAM.
017100
017200*----------------------------------------------------------------*
017300 100000-PROCEDIMENTO-INICIAIS SECTION.
017400*----------------------------------------------------------------*
017500     MOVE ZEROS                   TO ARCSB629-SEQL-ERRO
017600                                     QT-TRIPLAS-TESTADAS
017700     MOVE SPACES                  TO ARCSB629-TX-ERRO
017800     MOVE ZEROS                   TO ARCSB629-VL-RSLT
017900                                     ARCSB629-PC-ERRO
018000                                     ARCSB629-IX-N1
018100                                     ARCSB629-IX-N2
018200                                     ARCSB629-IX-N3
018300                                     ARCSB629-VL-N1
018400                                     ARCSB629-VL-N2
018500                                     ARCSB629-VL-N3
018600*    Sentinela - nenhuma tripla testada ainda pode ser pior
018700     MOVE 999999999.999999        TO MLHR-PC-ERRO
018800     .
018900 100000-SAI.
019000     EXIT.
019100
019200*----------------------------------------------------------------*
019300 110000-VALIDAR-REQUISICAO SECTION.
019400*----------------------------------------------------------------*
019500     IF  NOT ARCSB629-CD-CONJ-VLDO
019600         PERFORM 999001-ERRO
019700     END-IF
019800
019900     IF  NOT ARCSB629-QT-NUM-VLDO
020000         PERFORM 999002-ERRO
020100     END-IF
020200     .
020300 110000-SAI.
020400     EXIT.
020500
020600*----------------------------------------------------------------*
020700*    200000 - Busca exaustiva da tripla (n1,n2,n3) que minimiza
020800*    o erro percentual do resultado (n1 x n2) / n3 em relacao ao
020900*    alvo do conjunto.  Regra de negocio 1: produto cartesiano
021000*    do lote com ele mesmo tres vezes, com reposicao.
021100*----------------------------------------------------------------*
021200 200000-PROCESSAR SECTION.
021300*----------------------------------------------------------------*
021400     MOVE 1                       TO IX-N1-ATU
021500     PERFORM 250100-BUSCAR-N1 THRU 250100-SAI
021600         UNTIL IX-N1-ATU GREATER ARCSB629-QT-NUM
021700     .
021800 200000-SAI.
021900     EXIT.
022000
022100*----------------------------------------------------------------*
022200 250100-BUSCAR-N1 SECTION.
022300*----------------------------------------------------------------*
022400     MOVE ARCSB629-VL-NUM(IX-N1-ATU) TO VL-N1-ATU
022500
022600     MOVE 1                       TO IX-N2-ATU
022700     PERFORM 250200-BUSCAR-N2 THRU 250200-SAI
022800         UNTIL IX-N2-ATU GREATER ARCSB629-QT-NUM
022900
023000     ADD 1                        TO IX-N1-ATU
023100     .
023200 250100-SAI.
023300     EXIT.
023400
023500*----------------------------------------------------------------*
023600 250200-BUSCAR-N2 SECTION.
023700*----------------------------------------------------------------*
023800     MOVE ARCSB629-VL-NUM(IX-N2-ATU) TO VL-N2-ATU
023900
024000     MOVE 1                       TO IX-N3-ATU
024100     PERFORM 250300-BUSCAR-N3 THRU 250300-SAI
024200         UNTIL IX-N3-ATU GREATER ARCSB629-QT-NUM
024300
024400     ADD 1                        TO IX-N2-ATU
024500     .
024600 250200-SAI.
024700     EXIT.
024800
024900*----------------------------------------------------------------*
025000*    250300 - Regra de negocio 2: tripla com n3 igual a zero e
025100*    descartada por inteiro (guarda de divisao por zero).
025200*----------------------------------------------------------------*
025300 250300-BUSCAR-N3 SECTION.
025400*----------------------------------------------------------------*
025500     MOVE ARCSB629-VL-NUM(IX-N3-ATU) TO VL-N3-ATU
025600     ADD 1                        TO IX-N3-ATU
025700
025800     IF  VL-N3-ATU EQUAL ZEROS
025900         ADD 1                    TO IC-N3-ZERO
026000         GO TO 250300-SAI
026100     END-IF
026200
026300     ADD 1                        TO QT-TRIPLAS-TESTADAS
026400
026500*    Regra de negocio 3: r = (n1 x n2) / n3
026600     MULTIPLY VL-N1-ATU BY VL-N2-ATU GIVING VL-PRODUTO
026700         ON SIZE ERROR PERFORM 999003-ERRO
026800     END-MULTIPLY
026900
027000     DIVIDE VL-PRODUTO BY VL-N3-ATU GIVING VL-RSLT-ATU
027100         ON SIZE ERROR PERFORM 999003-ERRO
027200     END-DIVIDE
027300
027400*    Regra de negocio 4: erro = |r - alvo| / alvo x 100
027500     SUBTRACT ARCSB629-VL-ALVO FROM VL-RSLT-ATU
027600                                  GIVING VL-DIFERENCA
027700     IF  VL-DIFERENCA LESS ZEROS
027800         MULTIPLY VL-DIFERENCA BY -1 GIVING VL-DIFERENCA
027900     END-IF
028000
028100     DIVIDE VL-DIFERENCA BY ARCSB629-VL-ALVO
028200                                  GIVING PC-ERRO-ATU
028300         ON SIZE ERROR PERFORM 999003-ERRO
028400     END-DIVIDE
028500     MULTIPLY PC-ERRO-ATU BY 100  GIVING PC-ERRO-ATU
028600
028700*    Regra de negocio 5: erro estritamente menor substitui o
028800*    incumbente; em caso de igualdade prevalece a tripla
028900*    encontrada primeiro (laco n1 mais externo, n3 mais interno).
029000     IF  PC-ERRO-ATU LESS MLHR-PC-ERRO
029100         MOVE PC-ERRO-ATU         TO MLHR-PC-ERRO
029200         MOVE VL-RSLT-ATU         TO ARCSB629-VL-RSLT
029300         MOVE PC-ERRO-ATU         TO ARCSB629-PC-ERRO
029400         MOVE IX-N1-ATU           TO ARCSB629-IX-N1
029500         MOVE IX-N2-ATU           TO ARCSB629-IX-N2
029600         MOVE IX-N3-ATU           TO ARCSB629-IX-N3
029700         MOVE VL-N1-ATU           TO ARCSB629-VL-N1
029800         MOVE VL-N2-ATU           TO ARCSB629-VL-N2
029900         MOVE VL-N3-ATU           TO ARCSB629-VL-N3
030000     END-IF
030100     .
030200 250300-SAI.
030300     EXIT.
030400
030500*----------------------------------------------------------------*
030600 300000-FINALIZAR SECTION.
030700*----------------------------------------------------------------*
030800     IF  QT-TRIPLAS-TESTADAS EQUAL ZEROS
030900         PERFORM 999004-ERRO
031000     END-IF
031100     .
031200 300000-SAI.
031300     EXIT.
031400
031500*----------------------------------------------------------------*
031600 999000-ERRO SECTION.
031700*----------------------------------------------------------------*
031800
031900 999001-ERRO.
032000*------------
032100     MOVE 0001                    TO ARCSB629-SEQL-ERRO
032200     MOVE 'Codigo do conjunto invalido, esperado A a H'
032300                                  TO ARCSB629-TX-ERRO
032400     PERFORM 000000-SAI
032500     .
032600 999002-ERRO.
032700*------------
032800     MOVE 0002                    TO ARCSB629-SEQL-ERRO
032900     MOVE 'Quantidade de numeros disponiveis invalida'
033000                                  TO ARCSB629-TX-ERRO
033100     PERFORM 000000-SAI
033200     .
033300 999003-ERRO.
033400*------------
033500     MOVE 0003                    TO ARCSB629-SEQL-ERRO
033600     MOVE 'Overflow no calculo do resultado ou do erro'
033700                                  TO ARCSB629-TX-ERRO
033800     PERFORM 000000-SAI
033900     .
034000 999004-ERRO.
034100*------------
034200     MOVE 0004                    TO ARCSB629-SEQL-ERRO
034300     MOVE 'Nenhuma tripla valida encontrada no lote'
034400                                  TO ARCSB629-TX-ERRO
034500     PERFORM 000000-SAI
034600     .
034700 999000-SAI.
034800     EXIT.
