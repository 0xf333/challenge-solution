000100*---------------AX--------------------------------------------------
000200* PROGRAMA..: ARCP0629
000300* ANALISTA..: F8944859 - SANDRO FERNANDES COLLI DA SILVA
000400* AUTOR.....: F8944859 - SANDRO FERNANDES COLLI DA SILVA
000500* INSTALACAO: Gerencia de Controladoria - Secao de Provisionamento.
000600* DATA-ESCR.: 21.10.1986.
000700* DATA-COMP.:
000800* SEGURANCA.: USO INTERNO - SOMENTE BATCH DE FECHAMENTO.
000900* OBJETIVO..: Analisador de Conjuntos de Dados - le o arquivo de
001000*             entrada com os 8 conjuntos (A a H), cada um com seu
001100*             alvo e o lote de numeros disponiveis, chama o motor
001200*             de combinacoes ARCSB629 uma vez por conjunto e
001300*             emite o relatorio de 5 etapas (entrada, resultados,
001400*             estatisticas, tolerancia e conclusao).
001500* COMPILACAO: COBOL MVS - Batch.
001600*-----------------------------------------------------------------
001700* MODIFICADOR             |   DATA   |  DESCRICAO DA ALTERACAO
001800*-----------------------------------------------------------------
001900* S.COLLI                 | 21/10/86 | Implantacao - le fila de
002000*                         |          | requisicoes e chama o
002100*                         |          | motor PCLD (versao
002200*                         |          | original do programa).
002300* J.PESSOA                | 14/03/89 | TPR-1123: reescrito como
002400*                         |          | Analisador de Conjuntos de
002500*                         |          | Dados; le arquivo de
002600*                         |          | conjuntos em vez de fila;
002700*                         |          | chama ARCSB629 por
002800*                         |          | conjunto e monta relatorio
002900*                         |          | de 5 etapas.
003000* A.REGO                  | 30/06/91 | TPR-1340: tratamento de
003100*                         |          | arquivo de entrada
003200*                         |          | inexistente sem abend.
003300* M.ARRUDA                | 22/11/98 | TPR-2077: virada do
003400*                         |          | seculo; revisao geral das
003500*                         |          | areas de data, sem campos
003600*                         |          | de ano no relatorio.
003700* M.ARRUDA                | 14/01/99 | TPR-2077: encerramento da
003800*                         |          | revisao Y2K; homologado.
003900* R.TAVARES               | 03/08/04 | TPR-2955: estatisticas
004000*                         |          | descritivas (media,
004100*                         |          | mediana, desvio, quartis)
004200*                         |          | incluidas a pedido da
004300*                         |          | Auditoria.
004400* R.TAVARES               | 19/05/09 | TPR-3310: classificacao de
004500*                         |          | confiabilidade e analise
004600*                         |          | de tolerancia de erro
004700*                         |          | (etapas 3 e 4).
004800*-----------------------------------------------------------------
004900
005000 IDENTIFICATION DIVISION.
005100*-----------------------------------------------------------------
005200 PROGRAM-ID.     ARCP0629.
005300 AUTHOR.         SANDRO FERNANDES COLLI DA SILVA.
005400 INSTALLATION.   GERENCIA DE CONTROLADORIA.
005500 DATE-WRITTEN.   21/10/1986.
005600 DATE-COMPILED.
005700 SECURITY.       USO INTERNO.
005800
005900*-----------------------------------------------------------------
006000 ENVIRONMENT DIVISION.
006100*-----------------------------------------------------------------
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.  IBM-3090.
006400 OBJECT-COMPUTER.  IBM-3090.
006500 SPECIAL-NAMES.
006600     C01    IS TOP-OF-FORM
006700     CLASS LETRA-CONJUNTO IS 'A' THRU 'H'
006800     UPSI-0 ON STATUS IS CHAVE-ECO-DETALHADO.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT  ENTRADA  ASSIGN  TO  UT-S-ENTRADA
007300                       FILE STATUS IS WS-FS-ENTRADA.
007400
007500*-----------------------------------------------------------------
007600 DATA DIVISION.
007700*-----------------------------------------------------------------
007800 FILE SECTION.
007900*-----------------------------------------------------------------
008000*    Registro de entrada - um por valor (alvo ou numero) de um
008100*    conjunto; equivalente de largura fixa do arquivo grade
008200*    original (SET-ID, REC-TYPE, VALUE).
008300 FD  ENTRADA
008400     BLOCK 0 RECORDS
008500     RECORD  33
008600     RECORDING MODE IS F.
008700
008800 01  REG-ENTRADA.
008900     03  REG-CD-CONJ             PIC  X(01).
009000     03  FILLER                  PIC  X(01).
009100     03  REG-TP-REG              PIC  X(01).
009200         88  REG-TP-ALVO                  VALUE 'T'.
009300         88  REG-TP-NUMERO                VALUE 'N'.
009400     03  FILLER                  PIC  X(01).
009500     03  REG-VL                  PIC S9(09)V99.
009600     03  FILLER                  PIC  X(18).
009700
009800*-----------------------------------------------------------------
009900 WORKING-STORAGE SECTION.
010000*-----------------------------------------------------------------
010100 01  CTE-PROG     PIC  X(17) VALUE '*** ARCP0629 ***'.
010200 01  CTE-VERS     PIC  X(06) VALUE 'VRS003'.
010300 77  SBVERSAO     PIC  X(08) VALUE 'SBVERSAO'.
010400 77  ARCSB629-NM  PIC  X(08) VALUE 'ARCSB629'.
010500
010600 01  WS-FS-ENTRADA                   PIC  X(02).
010700     88  WS-FS-OK                     VALUE '00'.
010800 01  WS-SW-FIM-ARQ                   PIC  X(01) VALUE 'N'.
010900     88  WS-FIM-ARQ                   VALUE 'S'.
011000
011100*    Letras dos conjuntos - tabela de 8 posicoes (A a H) obtida
011200*    por redefinicao, no mesmo estilo da TABELA-RSTD do motor
011300*    PCLD original, evitando o uso de funcoes intrinsecas para
011400*    localizar a posicao de um conjunto no lote.
011500 01  TABELA-LETRAS                    PIC  X(08) VALUE 'ABCDEFGH'.
011600
011700 01  TAB-LETRA REDEFINES TABELA-LETRAS.
011800     03  LETRA-CONJ           OCCURS 8 TIMES PIC  X(01).
011900
012000*    Data de processamento do lote (ACCEPT FROM DATE, sem uso de
012100*    funcao intrinseca de data).
012200 01  WS-DATA-PROCTO.
012300     03  WS-DT-ANO                    PIC  9(02).
012400     03  WS-DT-MES                    PIC  9(02).
012500     03  WS-DT-DIA                    PIC  9(02).
012600     03  FILLER                       PIC  X(02).
012700
012800*    Indices e contadores de controle do programa.
012900 01  WS-CTL.
013000     03  IX-CONJ                      PIC S9(04)    COMP-5.
013100     03  IX-NUM                       PIC S9(04)    COMP-5.
013200     03  IX-LINHA                     PIC S9(04)    COMP-5.
013300     03  QT-LINHAS-POOL               PIC S9(04)    COMP-5.
013400     03  QT-TOTAL-PONTOS              PIC S9(04)    COMP-5.
013500     03  FILLER                       PIC  X(04).
013600
013700*    Mesmos indices de controle vistos como tabela, usados pela
013800*    rotina de depuracao e pelo dump de rastro do lote.
013900 01  TAB-CTL REDEFINES WS-CTL.
014000     03  VL-CTL                OCCURS 5 TIMES PIC S9(04) COMP-5.
014100     03  FILLER                       PIC  X(04).
014200
014300*    Conjuntos do lote (A a H) - alvo, numeros disponiveis e o
014400*    resultado da busca devolvido pelo motor ARCSB629.
014500 01  WS-CONJUNTO  OCCURS 8 TIMES.
014600     03  WS-CD-CONJ                   PIC  X(01).
014700     03  WS-VL-ALVO                   PIC S9(09)V99   COMP-3.
014800     03  WS-QT-NUM                    PIC S9(04)      COMP-5.
014900     03  WS-LS-NUM        OCCURS 30 TIMES PIC S9(09)V99 COMP-3.
015000     03  WS-VL-RSLT                   PIC S9(09)V9999 COMP-3.
015100     03  WS-PC-ERRO                   PIC  9(07)V9999 COMP-3.
015200     03  WS-IX-N1                     PIC S9(04)      COMP-5.
015300     03  WS-IX-N2                     PIC S9(04)      COMP-5.
015400     03  WS-IX-N3                     PIC S9(04)      COMP-5.
015500     03  WS-VL-N1                     PIC S9(09)V99   COMP-3.
015600     03  WS-VL-N2                     PIC S9(09)V99   COMP-3.
015700     03  WS-VL-N3                     PIC S9(09)V99   COMP-3.
015800     03  FILLER                       PIC  X(04).
015900
016000*    Erros percentuais dos 8 conjuntos, na ordem A a H e, apos a
016100*    ordenacao, do menor para o maior (mediana e quartis).
016200 01  TB-ERRO.
016300     03  ERRO-CONJ             OCCURS 8 TIMES PIC  9(07)V9999
016400                                                COMP-3.
016500     03  FILLER                       PIC  X(04).
016600
016700 01  TB-ERRO-ORDENADO.
016800     03  ERRO-ORD              OCCURS 8 TIMES PIC  9(07)V9999
016900                                                COMP-3.
017000     03  FILLER                       PIC  X(04).
017100
017200*    Estatisticas descritivas do passo 2 do relatorio.
017300 01  GRP-ESTAT.
017400     03  ST-SOMA                      PIC S9(09)V9999 COMP-3.
017500     03  ST-MEDIA                     PIC S9(07)V9999 COMP-3.
017600     03  ST-MEDIANA                   PIC S9(07)V9999 COMP-3.
017700     03  ST-SOMA-QUAD-DIF             PIC S9(13)V9(6) COMP-3.
017800     03  ST-VARIANCIA                 PIC S9(09)V9(6) COMP-3.
017900     03  ST-DESVIO                    PIC S9(07)V9999 COMP-3.
018000     03  ST-MINIMO                    PIC  9(07)V9999 COMP-3.
018100     03  ST-MAXIMO                    PIC  9(07)V9999 COMP-3.
018200     03  ST-AMPLITUDE                 PIC  9(07)V9999 COMP-3.
018300     03  ST-Q1                        PIC  9(07)V9999 COMP-3.
018400     03  ST-Q3                        PIC  9(07)V9999 COMP-3.
018500     03  ST-IQR                       PIC  9(07)V9999 COMP-3.
018600     03  FILLER                       PIC  X(08).
018700
018800*    Raiz quadrada aproximada (metodo de Newton) - usada so para
018900*    o desvio padrao amostral; sem funcao intrinseca SQRT.
019000 01  GRP-RAIZ.
019100     03  RZ-VALOR-ATU                 PIC S9(09)V9(6) COMP-3.
019200     03  RZ-VALOR-ANT                 PIC S9(09)V9(6) COMP-3.
019300     03  RZ-ITERACAO                  PIC S9(04)      COMP-5.
019400     03  FILLER                       PIC  X(04).
019500
019600*    Contadores e percentuais da analise de tolerancia (passo 3).
019700 01  GRP-TOLERANCIA.
019800     03  QT-MENOR-1PC                 PIC S9(04)      COMP-5.
019900     03  QT-MENOR-5PC                 PIC S9(04)      COMP-5.
020000     03  QT-MENOR-10PC                PIC S9(04)      COMP-5.
020100     03  PC-MENOR-1PC                 PIC  9(03)V9    COMP-3.
020200     03  PC-MENOR-5PC                 PIC  9(03)V9    COMP-3.
020300     03  PC-MENOR-10PC                PIC  9(03)V9    COMP-3.
020400     03  FILLER                       PIC  X(06).
020500
020600*    Classificacao de confiabilidade do passo 4.
020700 01  GRP-CONFIABILIDADE.
020800     03  CD-CONFIABILIDADE            PIC  X(12).
020900     03  TX-NOTA-CONFIABILIDADE       PIC  X(60).
021000     03  FILLER                       PIC  X(08).
021100
021200*    Area de trabalho da notacao cientifica (d,dd x 10**n) usada
021300*    nas colunas Target/Result/|r-t| do passo 1; construida sem
021400*    funcao intrinseca, por divisoes e multiplicacoes sucessivas.
021500 01  GRP-NOTACAO-CIENTIFICA.
021600     03  SCI-VALOR-ATU                PIC S9(11)V9(6) COMP-3.
021700     03  SCI-MANTISSA                 PIC S9(01)V99   COMP-3.
021800     03  SCI-EXPOENTE                 PIC S9(02)      COMP-5.
021900     03  SCI-SINAL                    PIC  X(01).
022000     03  DSP-NOTACAO.
022100         05  DSP-SCI-SINAL             PIC  X(01).
022200         05  DSP-SCI-MANTISSA          PIC  9.9(02).
022300         05  FILLER                    PIC  X(01) VALUE 'E'.
022400         05  DSP-SCI-EXP-SINAL         PIC  X(01).
022500         05  DSP-SCI-EXPOENTE          PIC  9(02).
022600     03  FILLER                       PIC  X(04).
022700
022800*    Linhas de impressao do passo 0 (eco da entrada).
022900 01  DSP-LINHA-ALVOS                  PIC  X(100).
023000 01  DSP-LINHA-POOL                   PIC  X(100).
023100 01  DSP-CELULA                       PIC -Z(7)9.99.
023200
023300*    Linha de impressao do passo 1 (resultados por conjunto).
023400 01  DSP-LINHA-RESULTADO.
023500     05  DSP-RES-CONJ                 PIC  X(07).
023600     05  DSP-RES-TARGET               PIC  X(11).
023700     05  DSP-RES-RESULT                PIC  X(11).
023800     05  DSP-RES-ERRO                 PIC  Z(6)9.9999.
023900     05  DSP-RES-DIF                  PIC  X(11).
024000     05  FILLER                       PIC  X(04).
024100
024200*    Mesma linha vista como area plana - usada pela rotina de
024300*    depuracao quando UPSI-0 liga o eco detalhado do relatorio.
024400 01  DSP-LINHA-RESULTADO-DUMP REDEFINES DSP-LINHA-RESULTADO
024500                                       PIC  X(56).
024600
024700 01  WS-LINHA-60                      PIC  X(60) VALUE ALL '='.
024800
024900 77  CTE-FINAL-SS PIC X(26) VALUE '*** S.S. TERMINA AQUI ***'.
025000
025100*    Book do motor ARCSB629, acionado por CALL ... USING (nao ha
025200*    LINKAGE neste programa - ARCP0629 e o batch principal, nao
025300*    e chamado via CALL, por isso o book fica em WORKING-STORAGE).
025400 01  ARCSB629-DADOS.
025500     COPY ARCKB629.
025600
025700*-----------------------------------------------------------------
025800 PROCEDURE DIVISION.
025900*-----------------------------------------------------------------
026000*-----------------------------------------------------------------
026100 000000-PRINCIPAL SECTION.
026200*-----------------------------------------------------------------
026300
026400*    CALL SBVERSAO USING CTE-PROG CTE-VERS
026500
026600     PERFORM 100000-PROCEDIMENTO-INICIAIS THRU 100000-SAI.
026700     PERFORM 110000-ABRIR-ENTRADA         THRU 110000-SAI.
026800     PERFORM 200000-LER-ENTRADA           THRU 200000-SAI.
026900     PERFORM 220000-FECHAR-ENTRADA        THRU 220000-SAI.
027000     PERFORM 300000-STEP0-ENTRADA         THRU 300000-SAI.
027100     PERFORM 310000-PROCESSAR-CONJUNTOS   THRU 310000-SAI.
027200     PERFORM 400000-CALCULAR-ESTATISTICAS THRU 400000-SAI.
027300     PERFORM 520000-STEP2-ESTATISTICAS    THRU 520000-SAI.
027400     PERFORM 500000-STEP3-TOLERANCIA      THRU 500000-SAI.
027500     PERFORM 540000-STEP4-CONCLUSAO       THRU 540000-SAI.
027600     GO TO 000000-SAI.
027700 000000-SAI.
027800     STOP RUN.
027900
028000*-----------------------------------------------------------------
028100 100000-PROCEDIMENTO-INICIAIS SECTION.
028200*-----------------------------------------------------------------
028300     ACCEPT WS-DATA-PROCTO FROM DATE
028400
028500     MOVE ZEROS                   TO WS-CTL
028600     MOVE 'N'                     TO WS-SW-FIM-ARQ
028700
028800     DISPLAY CTE-PROG ' Inicio do lote..: ' WS-DATA-PROCTO
028900
029000     MOVE 1                        TO IX-CONJ
029100     PERFORM 100100-ZERAR-CONJUNTO THRU 100100-SAI
029200         UNTIL IX-CONJ GREATER 8
029300     MOVE 1                        TO IX-CONJ
029400     .
029500 100000-SAI.
029600     EXIT.
029700
029800 100100-ZERAR-CONJUNTO.
029900*------------------------
030000     MOVE LETRA-CONJ(IX-CONJ)      TO WS-CD-CONJ(IX-CONJ)
030100     MOVE ZEROS                    TO WS-VL-ALVO(IX-CONJ)
030200                                       WS-QT-NUM(IX-CONJ)
030300                                       WS-VL-RSLT(IX-CONJ)
030400                                       WS-PC-ERRO(IX-CONJ)
030500                                       WS-IX-N1(IX-CONJ)
030600                                       WS-IX-N2(IX-CONJ)
030700                                       WS-IX-N3(IX-CONJ)
030800                                       WS-VL-N1(IX-CONJ)
030900                                       WS-VL-N2(IX-CONJ)
031000                                       WS-VL-N3(IX-CONJ)
031100     PERFORM 100110-ZERAR-NUMERO THRU 100110-SAI
031200     ADD 1                         TO IX-CONJ
031300     .
031400 100100-SAI.
031500     EXIT.
031600
031700 100110-ZERAR-NUMERO.
031800*------------------------
031900     MOVE 1                        TO IX-NUM
032000     PERFORM 100120-ZERAR-UM-NUMERO THRU 100120-SAI
032100         UNTIL IX-NUM GREATER 30
032200     .
032300 100110-SAI.
032400     EXIT.
032500
032600 100120-ZERAR-UM-NUMERO.
032700*------------------------
032800     MOVE ZEROS                    TO WS-LS-NUM(IX-CONJ IX-NUM)
032900     ADD 1                         TO IX-NUM
033000     .
033100 100120-SAI.
033200     EXIT.
033300
033400*-----------------------------------------------------------------
033500 110000-ABRIR-ENTRADA SECTION.
033600*-----------------------------------------------------------------
033700     OPEN INPUT ENTRADA
033800
033900     IF  NOT WS-FS-OK
034000         PERFORM 999001-ERRO
034100     END-IF
034200     .
034300 110000-SAI.
034400     EXIT.
034500
034600*-----------------------------------------------------------------
034700*    200000 - Dataset parser: le o arquivo de entrada registro a
034800*    registro, classificando cada linha como alvo (T) ou numero
034900*    (N) do lote disponivel do conjunto indicado.
035000*-----------------------------------------------------------------
035100 200000-LER-ENTRADA SECTION.
035200*-----------------------------------------------------------------
035300     PERFORM 200100-LER-UM-REGISTRO THRU 200100-SAI
035400         UNTIL WS-FIM-ARQ
035500     .
035600 200000-SAI.
035700     EXIT.
035800
035900 200100-LER-UM-REGISTRO.
036000*------------------------
036100     READ ENTRADA
036200         AT END
036300             MOVE 'S'              TO WS-SW-FIM-ARQ
036400         NOT AT END
036500             PERFORM 210000-CARREGAR-CONJUNTO THRU 210000-SAI
036600     END-READ
036700     .
036800 200100-SAI.
036900     EXIT.
037000
037100*-----------------------------------------------------------------
037200 210000-CARREGAR-CONJUNTO SECTION.
037300*-----------------------------------------------------------------
037400     PERFORM 210100-LOCALIZAR-CONJUNTO THRU 210100-SAI
037500
037600     IF  REG-TP-ALVO
037700         MOVE REG-VL               TO WS-VL-ALVO(IX-CONJ)
037800     END-IF
037900
038000     IF  REG-TP-NUMERO
038100         ADD 1                     TO WS-QT-NUM(IX-CONJ)
038200         MOVE REG-VL
038300             TO WS-LS-NUM(IX-CONJ WS-QT-NUM(IX-CONJ))
038400     END-IF
038500     .
038600 210000-SAI.
038700     EXIT.
038800
038900*----------------------------------------------------------------*
039000*    210100 - localiza a posicao (1 a 8) do conjunto do registro
039100*    na tabela LETRA-CONJ; evita funcao intrinseca de conversao.
039200*----------------------------------------------------------------*
039300 210100-LOCALIZAR-CONJUNTO.
039400*------------------------
039500     MOVE 1                        TO IX-CONJ
039600     PERFORM 210110-COMPARAR-LETRA THRU 210110-SAI
039700         UNTIL LETRA-CONJ(IX-CONJ) EQUAL REG-CD-CONJ
039800            OR IX-CONJ GREATER 8
039900     .
040000 210100-SAI.
040100     EXIT.
040200
040300 210110-COMPARAR-LETRA.
040400*------------------------
040500     ADD 1                         TO IX-CONJ
040600     .
040700 210110-SAI.
040800     EXIT.
040900
041000*-----------------------------------------------------------------
041100 220000-FECHAR-ENTRADA SECTION.
041200*-----------------------------------------------------------------
041300     CLOSE ENTRADA
041400     .
041500 220000-SAI.
041600     EXIT.
041700
041800*----------------------------------------------------------------*
041900*    300000 - STEP 0: eco da grade de entrada (alvos e numeros
042000*    disponiveis de cada conjunto) e o resumo do lote.
042100*----------------------------------------------------------------*
042200 300000-STEP0-ENTRADA SECTION.
042300*----------------------------------------------------------------*
042400     DISPLAY SPACES
042500     DISPLAY 'STEP 0: INPUT DATA VERIFICATION'
042600     DISPLAY WS-LINHA-60
042700     DISPLAY 'Dataset Structure'
042800
042900     PERFORM 300100-CALCULAR-MAX-LINHAS THRU 300100-SAI
043000
043100     PERFORM 300200-IMPRIMIR-CABECALHO THRU 300200-SAI
043200     PERFORM 300300-IMPRIMIR-ALVOS     THRU 300300-SAI
043300     PERFORM 300400-IMPRIMIR-POOL      THRU 300400-SAI
043400
043500     COMPUTE QT-TOTAL-PONTOS = 8 * QT-LINHAS-POOL
043600
043700     DISPLAY SPACES
043800     DISPLAY 'Dataset Summary'
043900     DISPLAY '  Number of sets......: 8'
044000     DISPLAY '  Numbers per set.....: ' QT-LINHAS-POOL
044100     DISPLAY '  Total data points...: ' QT-TOTAL-PONTOS
044200     .
044300 300000-SAI.
044400     EXIT.
044500
044600 300100-CALCULAR-MAX-LINHAS.
044700*------------------------
044800     MOVE ZEROS                    TO QT-LINHAS-POOL
044900     MOVE 1                        TO IX-CONJ
045000     PERFORM 300110-COMPARAR-QT-NUM THRU 300110-SAI
045100         UNTIL IX-CONJ GREATER 8
045200     .
045300 300100-SAI.
045400     EXIT.
045500
045600 300110-COMPARAR-QT-NUM.
045700*------------------------
045800     IF  WS-QT-NUM(IX-CONJ) GREATER QT-LINHAS-POOL
045900         MOVE WS-QT-NUM(IX-CONJ)    TO QT-LINHAS-POOL
046000     END-IF
046100     ADD 1                         TO IX-CONJ
046200     .
046300 300110-SAI.
046400     EXIT.
046500
046600 300200-IMPRIMIR-CABECALHO.
046700*------------------------
046800     MOVE SPACES                   TO DSP-LINHA-ALVOS
046900     MOVE 1                        TO IX-CONJ
047000     MOVE 1                        TO IX-LINHA
047100     PERFORM 300210-MONTAR-TITULO THRU 300210-SAI
047200         UNTIL IX-CONJ GREATER 8
047300     DISPLAY DSP-LINHA-ALVOS
047400     .
047500 300200-SAI.
047600     EXIT.
047700
047800 300210-MONTAR-TITULO.
047900*------------------------
048000     STRING '  Set ' WS-CD-CONJ(IX-CONJ) '   '
048100         DELIMITED BY SIZE
048200         INTO DSP-LINHA-ALVOS
048300         WITH POINTER IX-LINHA
048400     ADD 1                         TO IX-CONJ
048500     .
048600 300210-SAI.
048700     EXIT.
048800
048900 300300-IMPRIMIR-ALVOS.
049000*------------------------
049100     DISPLAY 'TARGET VALUES'
049200     MOVE SPACES                   TO DSP-LINHA-ALVOS
049300     MOVE 1                        TO IX-CONJ
049400     MOVE 1                        TO IX-LINHA
049500     PERFORM 300310-MONTAR-ALVO THRU 300310-SAI
049600         UNTIL IX-CONJ GREATER 8
049700     DISPLAY DSP-LINHA-ALVOS
049800     .
049900 300300-SAI.
050000     EXIT.
050100
050200 300310-MONTAR-ALVO.
050300*------------------------
050400     MOVE WS-VL-ALVO(IX-CONJ)      TO DSP-CELULA
050500     STRING DSP-CELULA ' '
050600         DELIMITED BY SIZE
050700         INTO DSP-LINHA-ALVOS
050800         WITH POINTER IX-LINHA
050900     ADD 1                         TO IX-CONJ
051000     .
051100 300310-SAI.
051200     EXIT.
051300
051400 300400-IMPRIMIR-POOL.
051500*------------------------
051600     DISPLAY 'AVAILABLE NUMBERS'
051700     MOVE 1                        TO IX-NUM
051800     PERFORM 300410-IMPRIMIR-LINHA-POOL THRU 300410-SAI
051900         UNTIL IX-NUM GREATER QT-LINHAS-POOL
052000     .
052100 300400-SAI.
052200     EXIT.
052300
052400 300410-IMPRIMIR-LINHA-POOL.
052500*------------------------
052600     MOVE SPACES                   TO DSP-LINHA-POOL
052700     MOVE 1                        TO IX-CONJ
052800     MOVE 1                        TO IX-LINHA
052900     PERFORM 300420-MONTAR-CELULA-POOL THRU 300420-SAI
053000         UNTIL IX-CONJ GREATER 8
053100     DISPLAY DSP-LINHA-POOL
053200     ADD 1                         TO IX-NUM
053300     .
053400 300410-SAI.
053500     EXIT.
053600
053700 300420-MONTAR-CELULA-POOL.
053800*------------------------
053900     IF  IX-NUM NOT GREATER WS-QT-NUM(IX-CONJ)
054000         MOVE WS-LS-NUM(IX-CONJ IX-NUM) TO DSP-CELULA
054100     ELSE
054200         MOVE SPACES                    TO DSP-CELULA
054300     END-IF
054400     STRING DSP-CELULA ' '
054500         DELIMITED BY SIZE
054600         INTO DSP-LINHA-POOL
054700         WITH POINTER IX-LINHA
054800     ADD 1                         TO IX-CONJ
054900     .
055000 300420-SAI.
055100     EXIT.
055200
055300*----------------------------------------------------------------*
055400*    310000 - Combination finder: chama o motor ARCSB629 uma vez
055500*    para cada conjunto, na ordem A..H, e imprime o STEP 1 a
055600*    medida que cada conjunto e concluido.
055700*----------------------------------------------------------------*
055800 310000-PROCESSAR-CONJUNTOS SECTION.
055900*----------------------------------------------------------------*
056000     DISPLAY SPACES
056100     DISPLAY 'STEP 1: DATASET VALIDATION'
056200     DISPLAY WS-LINHA-60
056300     DISPLAY 'Results'
056400
056500     MOVE 1                        TO IX-CONJ
056600     PERFORM 310100-PROCESSAR-UM-CONJUNTO THRU 310100-SAI
056700         UNTIL IX-CONJ GREATER 8
056800     .
056900 310000-SAI.
057000     EXIT.
057100
057200 310100-PROCESSAR-UM-CONJUNTO.
057300*------------------------
057400     MOVE SPACES                   TO ARCSB629-TX-ERRO
057500     MOVE WS-CD-CONJ(IX-CONJ)      TO ARCSB629-CD-CONJ
057600     MOVE WS-VL-ALVO(IX-CONJ)      TO ARCSB629-VL-ALVO
057700     MOVE WS-QT-NUM(IX-CONJ)       TO ARCSB629-QT-NUM
057800
057900     MOVE 1                        TO IX-NUM
058000     PERFORM 310110-COPIAR-NUMERO THRU 310110-SAI
058100         UNTIL IX-NUM GREATER WS-QT-NUM(IX-CONJ)
058200
058300     CALL ARCSB629-NM USING ARCSB629-DADOS
058400
058500     IF  ARCSB629-SEQL-ERRO NOT EQUAL ZEROS
058600         PERFORM 999002-ERRO
058700     END-IF
058800
058900     MOVE ARCSB629-VL-RSLT         TO WS-VL-RSLT(IX-CONJ)
059000     MOVE ARCSB629-PC-ERRO         TO WS-PC-ERRO(IX-CONJ)
059100     MOVE ARCSB629-IX-N1           TO WS-IX-N1(IX-CONJ)
059200     MOVE ARCSB629-IX-N2           TO WS-IX-N2(IX-CONJ)
059300     MOVE ARCSB629-IX-N3           TO WS-IX-N3(IX-CONJ)
059400     MOVE ARCSB629-VL-N1           TO WS-VL-N1(IX-CONJ)
059500     MOVE ARCSB629-VL-N2           TO WS-VL-N2(IX-CONJ)
059600     MOVE ARCSB629-VL-N3           TO WS-VL-N3(IX-CONJ)
059700     MOVE ARCSB629-PC-ERRO         TO ERRO-CONJ(IX-CONJ)
059800
059900     PERFORM 510000-STEP1-LINHA THRU 510000-SAI
060000
060100     ADD 1                         TO IX-CONJ
060200     .
060300 310100-SAI.
060400     EXIT.
060500
060600 310110-COPIAR-NUMERO.
060700*------------------------
060800     MOVE WS-LS-NUM(IX-CONJ IX-NUM)
060900                                   TO ARCSB629-VL-NUM(IX-NUM)
061000     ADD 1                         TO IX-NUM
061100     .
061200 310110-SAI.
061300     EXIT.
061400
061500*----------------------------------------------------------------*
061600*    510000 - imprime uma linha do passo 1 para o conjunto que
061700*    acabou de ser processado (alvo/resultado em notacao
061800*    cientifica, erro percentual a 4 decimais).
061900*----------------------------------------------------------------*
062000 510000-STEP1-LINHA SECTION.
062100*----------------------------------------------------------------*
062200     STRING 'Set ' WS-CD-CONJ(IX-CONJ)
062300         DELIMITED BY SIZE INTO DSP-RES-CONJ
062400
062500     MOVE WS-VL-ALVO(IX-CONJ)      TO SCI-VALOR-ATU
062600     PERFORM 900000-MONTAR-NOTACAO-CIENTIFICA THRU 900000-SAI
062700     MOVE DSP-NOTACAO              TO DSP-RES-TARGET
062800
062900     MOVE WS-VL-RSLT(IX-CONJ)      TO SCI-VALOR-ATU
063000     PERFORM 900000-MONTAR-NOTACAO-CIENTIFICA THRU 900000-SAI
063100     MOVE DSP-NOTACAO              TO DSP-RES-RESULT
063200
063300     MOVE WS-PC-ERRO(IX-CONJ)      TO DSP-RES-ERRO
063400
063500     COMPUTE SCI-VALOR-ATU ROUNDED =
063600         WS-VL-RSLT(IX-CONJ) - WS-VL-ALVO(IX-CONJ)
063700     IF  SCI-VALOR-ATU LESS ZEROS
063800         MULTIPLY SCI-VALOR-ATU BY -1 GIVING SCI-VALOR-ATU
063900     END-IF
064000     PERFORM 900000-MONTAR-NOTACAO-CIENTIFICA THRU 900000-SAI
064100     MOVE DSP-NOTACAO              TO DSP-RES-DIF
064200
064300     DISPLAY DSP-RES-CONJ ' ' DSP-RES-TARGET ' '
064400             DSP-RES-RESULT ' ' DSP-RES-ERRO ' '
064500             DSP-RES-DIF
064600     .
064700 510000-SAI.
064800     EXIT.
064900
065000*----------------------------------------------------------------*
065100*    900000 - monta a notacao cientifica (mantissa de 2 casas e
065200*    expoente de 2 digitos) do valor em SCI-VALOR-ATU, sem usar
065300*    funcao intrinseca; por divisoes/multiplicacoes por 10.
065400*----------------------------------------------------------------*
065500 900000-MONTAR-NOTACAO-CIENTIFICA SECTION.
065600*----------------------------------------------------------------*
065700     MOVE '+'                      TO SCI-SINAL
065800     IF  SCI-VALOR-ATU LESS ZEROS
065900         MOVE '-'                  TO SCI-SINAL
066000         MULTIPLY SCI-VALOR-ATU BY -1 GIVING SCI-VALOR-ATU
066100     END-IF
066200
066300     MOVE ZEROS                    TO SCI-EXPOENTE
066400
066500     IF  SCI-VALOR-ATU EQUAL ZEROS
066600         MOVE ZEROS                TO SCI-MANTISSA
066700         GO TO 900090-EDITAR
066800     END-IF
066900
067000     PERFORM 900100-NORMALIZAR-MAIOR THRU 900100-SAI
067100         UNTIL SCI-VALOR-ATU LESS 10
067200     PERFORM 900200-NORMALIZAR-MENOR THRU 900200-SAI
067300         UNTIL SCI-VALOR-ATU NOT LESS 1
067400
067500     COMPUTE SCI-MANTISSA ROUNDED = SCI-VALOR-ATU
067600
067700     IF  SCI-MANTISSA NOT LESS 10
067800         DIVIDE SCI-MANTISSA BY 10 GIVING SCI-MANTISSA
067900         ADD 1                     TO SCI-EXPOENTE
068000     END-IF
068100
068200     GO TO 900090-EDITAR.
068300
068400 900090-EDITAR.
068500*------------------------
068600     MOVE SCI-SINAL                TO DSP-SCI-SINAL
068700     MOVE SCI-MANTISSA             TO DSP-SCI-MANTISSA
068800     MOVE '+'                      TO DSP-SCI-EXP-SINAL
068900     IF  SCI-EXPOENTE LESS ZEROS
069000         MOVE '-'                  TO DSP-SCI-EXP-SINAL
069100         MULTIPLY SCI-EXPOENTE BY -1 GIVING SCI-EXPOENTE
069200     END-IF
069300     MOVE SCI-EXPOENTE             TO DSP-SCI-EXPOENTE
069400     .
069500 900000-SAI.
069600     EXIT.
069700
069800 900100-NORMALIZAR-MAIOR.
069900*------------------------
070000     DIVIDE SCI-VALOR-ATU BY 10 GIVING SCI-VALOR-ATU
070100     ADD 1                         TO SCI-EXPOENTE
070200     .
070300 900100-SAI.
070400     EXIT.
070500
070600 900200-NORMALIZAR-MENOR.
070700*------------------------
070800     MULTIPLY SCI-VALOR-ATU BY 10 GIVING SCI-VALOR-ATU
070900     SUBTRACT 1                   FROM SCI-EXPOENTE
071000     .
071100 900200-SAI.
071200     EXIT.
071300
071400*----------------------------------------------------------------*
071500*    400000 - Statistical metrics calculator: ordena os 8 erros
071600*    percentuais e calcula media, mediana, desvio padrao amostral
071700*    (n-1), variancia, minimo, maximo, amplitude e quartis por
071800*    interpolacao linear.
071900*----------------------------------------------------------------*
072000 400000-CALCULAR-ESTATISTICAS SECTION.
072100*----------------------------------------------------------------*
072200     MOVE ERRO-CONJ                TO ERRO-ORD
072300
072400     PERFORM 410000-ORDENAR-ERROS         THRU 410000-SAI
072500     PERFORM 420000-CALCULAR-MEDIA-MEDIANA THRU 420000-SAI
072600     PERFORM 430000-CALCULAR-VARIANCIA-DESVIO THRU 430000-SAI
072700     PERFORM 440000-CALCULAR-QUARTIS      THRU 440000-SAI
072800     .
072900 400000-SAI.
073000     EXIT.
073100
073200*----------------------------------------------------------------*
073300*    410000 - metodo das bolhas (8 posicoes); suficiente para o
073400*    volume fixo de conjuntos do relatorio, sem SORT de arquivo.
073500*----------------------------------------------------------------*
073600 410000-ORDENAR-ERROS SECTION.
073700*----------------------------------------------------------------*
073800     MOVE 1                        TO IX-CONJ
073900     PERFORM 410100-PASSAR-LOTE THRU 410100-SAI
074000         UNTIL IX-CONJ GREATER 7
074100     .
074200 410000-SAI.
074300     EXIT.
074400
074500 410100-PASSAR-LOTE.
074600*------------------------
074700     MOVE 1                        TO IX-NUM
074800     PERFORM 410110-COMPARAR-PAR THRU 410110-SAI
074900         UNTIL IX-NUM GREATER 8 - IX-CONJ
075000     ADD 1                         TO IX-CONJ
075100     .
075200 410100-SAI.
075300     EXIT.
075400
075500 410110-COMPARAR-PAR.
075600*------------------------
075700     IF  ERRO-ORD(IX-NUM) GREATER ERRO-ORD(IX-NUM + 1)
075800         MOVE ERRO-ORD(IX-NUM)      TO ST-DESVIO
075900         MOVE ERRO-ORD(IX-NUM + 1)  TO ERRO-ORD(IX-NUM)
076000         MOVE ST-DESVIO             TO ERRO-ORD(IX-NUM + 1)
076100     END-IF
076200     ADD 1                         TO IX-NUM
076300     .
076400 410110-SAI.
076500     EXIT.
076600
076700 420000-CALCULAR-MEDIA-MEDIANA SECTION.
076800*----------------------------------------------------------------*
076900     MOVE ZEROS                    TO ST-SOMA
077000     MOVE 1                        TO IX-CONJ
077100     PERFORM 420100-ACUMULAR-ERRO THRU 420100-SAI
077200         UNTIL IX-CONJ GREATER 8
077300
077400     DIVIDE ST-SOMA BY 8 GIVING ST-MEDIA ROUNDED
077500
077600*    Mediana = media entre o 4o e o 5o menores erros (n=8, par)
077700     COMPUTE ST-MEDIANA ROUNDED =
077800         (ERRO-ORD(4) + ERRO-ORD(5)) / 2
077900
078000     MOVE ERRO-ORD(1)              TO ST-MINIMO
078100     MOVE ERRO-ORD(8)              TO ST-MAXIMO
078200     SUBTRACT ST-MINIMO FROM ST-MAXIMO GIVING ST-AMPLITUDE
078300     .
078400 420000-SAI.
078500     EXIT.
078600
078700 420100-ACUMULAR-ERRO.
078800*------------------------
078900     ADD ERRO-CONJ(IX-CONJ)        TO ST-SOMA
079000     ADD 1                         TO IX-CONJ
079100     .
079200 420100-SAI.
079300     EXIT.
079400
079500*----------------------------------------------------------------*
079600*    430000 - variancia amostral (divisor n-1=7) e desvio padrao,
079700*    este ultimo pelo metodo iterativo de Newton (sem FUNCTION
079800*    SQRT intrinseca).
079900*----------------------------------------------------------------*
080000 430000-CALCULAR-VARIANCIA-DESVIO SECTION.
080100*----------------------------------------------------------------*
080200     MOVE ZEROS                    TO ST-SOMA-QUAD-DIF
080300     MOVE 1                        TO IX-CONJ
080400     PERFORM 430100-ACUMULAR-QUAD-DIF THRU 430100-SAI
080500         UNTIL IX-CONJ GREATER 8
080600
080700     DIVIDE ST-SOMA-QUAD-DIF BY 7 GIVING ST-VARIANCIA ROUNDED
080800
080900     PERFORM 430500-RAIZ-QUADRADA THRU 430500-SAI
081000     .
081100 430000-SAI.
081200     EXIT.
081300
081400 430100-ACUMULAR-QUAD-DIF.
081500*------------------------
081600     COMPUTE ST-SOMA-QUAD-DIF ROUNDED = ST-SOMA-QUAD-DIF +
081700         (ERRO-CONJ(IX-CONJ) - ST-MEDIA) *
081800         (ERRO-CONJ(IX-CONJ) - ST-MEDIA)
081900     ADD 1                         TO IX-CONJ
082000     .
082100 430100-SAI.
082200     EXIT.
082300
082400 430500-RAIZ-QUADRADA.
082500*------------------------
082600     IF  ST-VARIANCIA EQUAL ZEROS
082700         MOVE ZEROS                TO ST-DESVIO
082800         GO TO 430500-SAI
082900     END-IF
083000
083100     MOVE ST-VARIANCIA             TO RZ-VALOR-ATU
083200     MOVE ZEROS                    TO RZ-ITERACAO
083300
083400     PERFORM 430510-ITERAR-NEWTON THRU 430510-SAI
083500         UNTIL RZ-ITERACAO GREATER 20
083600
083700     MOVE RZ-VALOR-ATU             TO ST-DESVIO
083800     .
083900 430500-SAI.
084000     EXIT.
084100
084200 430510-ITERAR-NEWTON.
084300*------------------------
084400     MOVE RZ-VALOR-ATU             TO RZ-VALOR-ANT
084500     COMPUTE RZ-VALOR-ATU ROUNDED =
084600         (RZ-VALOR-ANT + ST-VARIANCIA / RZ-VALOR-ANT) / 2
084700     ADD 1                         TO RZ-ITERACAO
084800     .
084900 430510-SAI.
085000     EXIT.
085100
085200*----------------------------------------------------------------*
085300*    440000 - Q1 e Q3 por interpolacao linear (metodo NumPy
085400*    "linear"): posicao = 1 + 7 x p / 100; Q1 -> posicao 2,75;
085500*    Q3 -> posicao 6,25.
085600*----------------------------------------------------------------*
085700 440000-CALCULAR-QUARTIS SECTION.
085800*----------------------------------------------------------------*
085900     COMPUTE ST-Q1 ROUNDED =
086000         ERRO-ORD(2) + 0.75 * (ERRO-ORD(3) - ERRO-ORD(2))
086100     COMPUTE ST-Q3 ROUNDED =
086200         ERRO-ORD(6) + 0.25 * (ERRO-ORD(7) - ERRO-ORD(6))
086300     SUBTRACT ST-Q1 FROM ST-Q3 GIVING ST-IQR
086400     .
086500 440000-SAI.
086600     EXIT.
086700
086800*----------------------------------------------------------------*
086900*    520000 - STEP 2: tabela de estatisticas descritivas.
087000*----------------------------------------------------------------*
087100 520000-STEP2-ESTATISTICAS SECTION.
087200*----------------------------------------------------------------*
087300     DISPLAY SPACES
087400     DISPLAY 'STEP 2: STATISTICAL ERROR ANALYSIS'
087500     DISPLAY WS-LINHA-60
087600     DISPLAY 'Descriptive Statistics'
087700     DISPLAY '  MEAN................: ' ST-MEDIA    ' %'
087800     DISPLAY '  MEDIAN..............: ' ST-MEDIANA  ' %'
087900     DISPLAY '  SD (sample).........: ' ST-DESVIO   ' %'
088000     DISPLAY '  VARIANCE (sample)...: ' ST-VARIANCIA
088100     DISPLAY '  MIN.................: ' ST-MINIMO   ' %'
088200     DISPLAY '  MAX.................: ' ST-MAXIMO   ' %'
088300     DISPLAY '  Q1..................: ' ST-Q1       ' %'
088400     DISPLAY '  Q3..................: ' ST-Q3       ' %'
088500     .
088600 520000-SAI.
088700     EXIT.
088800
088900*----------------------------------------------------------------*
089000*    500000 - STEP 3: distribuicao de tolerancia de erro - conta
089100*    quantos dos 8 conjuntos tem erro estritamente menor que
089200*    1,0%, 5,0% e 10,0%.
089300*----------------------------------------------------------------*
089400 500000-STEP3-TOLERANCIA SECTION.
089500*----------------------------------------------------------------*
089600     MOVE ZEROS TO QT-MENOR-1PC QT-MENOR-5PC QT-MENOR-10PC
089700     MOVE 1                        TO IX-CONJ
089800     PERFORM 500100-CLASSIFICAR-TOLERANCIA THRU 500100-SAI
089900         UNTIL IX-CONJ GREATER 8
090000
090100     COMPUTE PC-MENOR-1PC  ROUNDED = QT-MENOR-1PC  * 100 / 8
090200     COMPUTE PC-MENOR-5PC  ROUNDED = QT-MENOR-5PC  * 100 / 8
090300     COMPUTE PC-MENOR-10PC ROUNDED = QT-MENOR-10PC * 100 / 8
090400
090500     DISPLAY SPACES
090600     DISPLAY 'STEP 3: PRECISION ANALYSIS'
090700     DISPLAY WS-LINHA-60
090800     DISPLAY 'Error Tolerance Distribution'
090900     DISPLAY '  eps < 1.0%..: ' QT-MENOR-1PC  '/8 datasets  ('
091000             PC-MENOR-1PC  '%)'
091100     DISPLAY '  eps < 5.0%..: ' QT-MENOR-5PC  '/8 datasets  ('
091200             PC-MENOR-5PC  '%)'
091300     DISPLAY '  eps < 10.0% : ' QT-MENOR-10PC '/8 datasets  ('
091400             PC-MENOR-10PC '%)'
091500     .
091600 500000-SAI.
091700     EXIT.
091800
091900 500100-CLASSIFICAR-TOLERANCIA.
092000*------------------------
092100     IF  ERRO-CONJ(IX-CONJ) LESS 1.0
092200         ADD 1                     TO QT-MENOR-1PC
092300     END-IF
092400     IF  ERRO-CONJ(IX-CONJ) LESS 5.0
092500         ADD 1                     TO QT-MENOR-5PC
092600     END-IF
092700     IF  ERRO-CONJ(IX-CONJ) LESS 10.0
092800         ADD 1                     TO QT-MENOR-10PC
092900     END-IF
093000     ADD 1                         TO IX-CONJ
093100     .
093200 500100-SAI.
093300     EXIT.
093400
093500*----------------------------------------------------------------*
093600*    540000 - STEP 4: classificacao de confiabilidade (sobre o
093700*    erro maximo) e tabela final de resultados.
093800*----------------------------------------------------------------*
093900 540000-STEP4-CONCLUSAO SECTION.
094000*----------------------------------------------------------------*
094100     PERFORM 545000-CLASSIFICAR-CONFIABILIDADE THRU 545000-SAI
094200
094300     DISPLAY SPACES
094400     DISPLAY 'STEP 4: CONCLUSION'
094500     DISPLAY WS-LINHA-60
094600     DISPLAY 'Final Results'
094700     DISPLAY '  Reliability Rating..: ' CD-CONFIABILIDADE
094800     DISPLAY '  Maximum Error.......: ' ST-MAXIMO ' %'
094900     DISPLAY '  Mean Error..........: ' ST-MEDIA  ' %'
095000     DISPLAY '  Standard Deviation..: ' ST-DESVIO ' %'
095100     DISPLAY '  Assessment..........: ' TX-NOTA-CONFIABILIDADE
095200     .
095300 540000-SAI.
095400     EXIT.
095500
095600*----------------------------------------------------------------*
095700*    545000 - Regra de negocio: avaliada na ordem abaixo, a
095800*    primeira faixa que contiver o erro maximo prevalece.
095900*----------------------------------------------------------------*
096000 545000-CLASSIFICAR-CONFIABILIDADE SECTION.
096100*----------------------------------------------------------------*
096200     IF  ST-MAXIMO LESS 1.0
096300         MOVE 'EXCEPTIONAL '        TO CD-CONFIABILIDADE
096400         MOVE 'Remarkable precision on all datasets'
096500                                    TO TX-NOTA-CONFIABILIDADE
096600     ELSE
096700     IF  ST-MAXIMO LESS 5.0
096800         MOVE 'SUPERIOR    '        TO CD-CONFIABILIDADE
096900         MOVE 'Exhibits excellent consistency across datasets'
097000                                    TO TX-NOTA-CONFIABILIDADE
097100     ELSE
097200     IF  ST-MAXIMO LESS 10.0
097300         MOVE 'SATISFACTORY'        TO CD-CONFIABILIDADE
097400         MOVE 'Meets all specified precision requirements'
097500                                    TO TX-NOTA-CONFIABILIDADE
097600     ELSE
097700         MOVE 'LIMITED     '        TO CD-CONFIABILIDADE
097800         MOVE 'Further optimization recommended'
097900                                    TO TX-NOTA-CONFIABILIDADE
098000     END-IF
098100     END-IF
098200     END-IF
098300     .
098400 545000-SAI.
098500     EXIT.
098600
098700*----------------------------------------------------------------*
098800 999000-ERRO SECTION.
098900*----------------------------------------------------------------*
099000 999001-ERRO.
099100*------------
099200     DISPLAY CTE-PROG
099300         ' Error: dataset.csv not found in current directory'
099400     MOVE 888                     TO RETURN-CODE
099500     GO TO 000000-SAI
099600     .
099700 999002-ERRO.
099800*------------
099900     DISPLAY CTE-PROG ' ARCSB629-SEQL-ERRO: ' ARCSB629-SEQL-ERRO
100000     DISPLAY CTE-PROG ' ARCSB629-TX-ERRO..: ' ARCSB629-TX-ERRO
100100     MOVE 889                     TO RETURN-CODE
100200     GO TO 000000-SAI
100300     .
100400 999000-SAI.
100500     EXIT.
