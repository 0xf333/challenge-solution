000100*----------------------------------------------------------------*
000200* BOOK......: ARCKB629.
000300* ANALISTA..: F2419497 DIEGO CASAGRANDE
000400* AUTOR.....: F2419497 DIEGO CASAGRANDE
000500* DATA......: 07.11.1987
000600* OBJETIVO..: Book da subrotina ARCSB629 - motor de combinacoes
000700*             do Analisador de Conjuntos de Dados.  Um conjunto
000800*             por chamada: alvo (VL-ALVO) e o lote de numeros
000900*             disponiveis (LS-NUM); a subrotina devolve a melhor
001000*             tripla (n1,n2,n3) e o erro percentual obtido.
001100*----------------------------------------------------------------*
001200* VRS0001 07.11.1987 - F2419497 - Implantacao.
001300* VRS0002 14.03.1989 - J.PESSOA  - TPR-1123 - Substituicao dos
001400*                      grupos/faixas do motor PCLD original pelo
001500*                      lote de numeros disponiveis (LS-NUM) por
001600*                      conjunto.
001700* VRS0003 22.11.1998 - M.ARRUDA  - TPR-2077 - Virada do seculo:
001800*                      book revisado, sem campos de data; nao ha
001900*                      impacto, apenas registro da revisao Y2K.
002000*----------------------------------------------------------------*
002100
002200 03  ARCSB629-ERRO.
002300     05  ARCSB629-SEQL-ERRO                PIC S9(09)    COMP-5.
002400     05  ARCSB629-TX-ERRO                  PIC X(120).
002500     05  FILLER                            PIC X(04).
002600
002700*    Requisicao: um conjunto (A a H), seu alvo e o lote de
002800*    numeros disponiveis para a busca da melhor tripla.
002900 03  ARCSB629-RQSC.
003000     05  ARCSB629-CD-CONJ                  PIC X(01).
003100         88  ARCSB629-CD-CONJ-VLDO         VALUE 'A' THRU 'H'.
003200     05  ARCSB629-VL-ALVO                  PIC S9(09)V99 COMP-3.
003300     05  ARCSB629-QT-NUM                   PIC S9(04)    COMP-5.
003400         88  ARCSB629-QT-NUM-VLDO          VALUE +1 THRU +30.
003500     05  ARCSB629-LS-NUM            OCCURS 30 TIMES.
003600         07  ARCSB629-VL-NUM                PIC S9(09)V99 COMP-3.
003700     05  FILLER                            PIC X(04).
003800
003900*    Resposta: melhor resultado obtido e a tripla que o produziu.
004000 03  ARCSB629-RPST.
004100     05  ARCSB629-VL-RSLT                  PIC S9(09)V9999 COMP-3.
004200     05  ARCSB629-PC-ERRO                  PIC  9(07)V9999 COMP-3.
004300     05  ARCSB629-IX-N1                    PIC S9(04)    COMP-5.
004400     05  ARCSB629-IX-N2                    PIC S9(04)    COMP-5.
004500     05  ARCSB629-IX-N3                    PIC S9(04)    COMP-5.
004600     05  ARCSB629-VL-N1                    PIC S9(09)V99 COMP-3.
004700     05  ARCSB629-VL-N2                    PIC S9(09)V99 COMP-3.
004800     05  ARCSB629-VL-N3                    PIC S9(09)V99 COMP-3.
004900     05  FILLER                            PIC  X(08).
